000100****************************************************************
000200*                                                               *
000300*        Expense Ledger  --  Recurring Generation Driver       *
000400*   Old-Master-In / New-Master-Out, one template scan, a       *
000500*             catch-up loop per template due                   *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         exgen01.
001300*
001400     author.             V B Coen.
001500*
001600     installation.       Applewood Computers Accounting System.
001700*
001800     date-written.       11/01/1988.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 1988-2026, V B Coen.
002300                          Distributed under the GNU General
002400                          Public License.  See COPYING file.
002500*
002600*    Remarks.            Loads the whole expense ledger into
002700*                         memory, scans it once for template
002800*                         rows (Ex-Exp-Is-Recurring = "Y"),
002900*                         and for every template due, posts one
003000*                         instance per missed period via
003100*                         Exadd01 - a template three periods
003200*                         behind gets three new rows in one
003300*                         run, per the catch-up rule.
003400*
003500*    Called modules.     exadd01, exdtadd.
003600*
003700*    Files used.         Ex-Old-Master-File (in), Ex-New-
003800*                         Master-File (out), Ex-Gen-Parm-File
003900*                         (in - the run date).
004000*
004100*    Error messages used.
004200*                         SY001, SY002, EX001, EX007, EX008,
004300*                         EX010.
004400*
004500* Changes:
004600* 11/01/88 vbc -      Created as the standing-order posting run
004700*                      for the old cash-book ledger module.
004800* 09/12/98 vbc - Y2K  Standing-order due-date fields widened to
004900*                      ccyymmdd throughout.
005000* 13/01/26 vbc -  .01 Rewritten for the expense-ledger suite -
005100*                      old/new master rewrite pattern kept, all
005200*                      business content replaced.  Rq E-103.
005300* 21/01/26 vbc -  .02 Now calls Exadd01 (source "G") rather
005400*                      than writing the table row itself, so
005500*                      generator/importer stay in step. E-113.
005600* 24/01/26 vbc -  .03 Dropped the Ex-Add-Source-Code/Run-Date
005700*                      moves ahead of the Exadd01 CALL - those
005800*                      fields are no longer on Ex-Add-Control.
005900*                      Ws-Templ-Amount now Comp-3.  Rq E-115,
006000*                      E-116.
006100*
006200*************************************************************
006300* Copyright Notice.
006400* ****************
006500*
006600* These files and programs are part of the Applewood Computers
006700* Accounting System and is Copyright (c) Vincent B Coen. 1976-
006800* 2026 and later.
006900*
007000* This program is now free software; you can redistribute it
007100* and/or modify it under the terms of the GNU General Public
007200* License as published by the Free Software Foundation; version
007300* 3 and later as revised for personal usage only and that
007400* includes for use within a business but without repackaging
007500* or for Resale in any way.
007600*
007700*************************************************************
007800*
007900 environment             division.
008000*================================
008100*
008200 copy "envdiv.cob".
008300*
008400 input-output            section.
008500 file-control.
008600*
008700 copy "selexpm.cob".
008800 copy "selgnprm.cob".
008900*
009000 data                    division.
009100*================================
009200*
009300 file section.
009400*
009500 copy "fdexpm.cob".
009600 copy "fdgnprm.cob".
009700*
009800 working-storage section.
009900*------------------------
010000*
010100 77  ws-prog-name            pic x(19) value "exgen01 v1.03".
010200*
010300 01  ws-file-status-group.
010400     03  ex-old-mst-status   pic xx value zero.
010500     03  ex-new-mst-status   pic xx value zero.
010600     03  ex-gen-prm-status   pic xx value zero.
010700     03  filler              pic x(06).
010800*
010900 01  ws-eof-switches         pic x value spaces.
011000     88  ws-old-mst-eof          value "1".
011100*
011200 77  ws-abend-code           binary-char unsigned value zero.
011300*
011400 copy "wsexptbl.cob".
011500 copy "wsexprec.cob".
011600 copy "wsimprec.cob".
011700 copy "wsgnprm.cob".
011800 copy "wsaddres.cob".
011900 copy "wscallin.cob".
012000 copy "wsermsg.cob".
012100*
012200 01  ws-run-date             pic 9(8).
012300*
012400*    Working fields for the one template currently being
012500*    expanded - loaded fresh at the top of Bb010, never
012600*    carried between templates.
012700*
012800 77  ws-templ-ix             binary-short unsigned.
012900 77  ws-templ-id             pic 9(9).
013000 77  ws-scan-ix              binary-short unsigned.
013100 01  ws-templ-fields.
013200     03  ws-templ-category     pic x(30).
013300     03  ws-templ-sub-cat      pic x(30).
013400     03  ws-templ-desc         pic x(60).
013500     03  ws-templ-amount       pic s9(9)v99 comp-3.
013600     03  ws-templ-end-date     pic 9(8).
013700     03  ws-templ-recur-type   pic x(8).
013800     03  ws-templ-interval     pic 9(4).
013900     03  filler                pic x(04).
014000*
014100 01  ws-last-date            pic 9(8).
014200 01  ws-next-due             pic 9(8).
014300*
014400*    Control totals for the end-of-job summary display.
014500*
014600 77  ws-templates-done       pic 9(5) comp.
014700 77  ws-instances-made       pic 9(5) comp.
014800 01  ws-report-edits.
014900     03  ws-rep-templates    pic zz,zz9.
015000     03  ws-rep-instances    pic zz,zz9.
015100     03  filler              pic x(10).
015200*
015300 procedure division.
015400*
015500 aa000-main                  section.
015600*****************************************
015700*
015800     accept   ws-run-date from date yyyymmdd.
015900     move     zero        to ex-table-count
016000                              ws-templates-done
016100                              ws-instances-made.
016200     move     spaces      to ws-eof-switches.
016300*
016400     perform  aa005-read-run-date-parm  thru aa005-exit.
016500     perform  aa010-load-old-master     thru aa010-exit.
016600     perform  aa020-scan-for-templates  thru aa020-exit.
016700     perform  aa030-write-new-master    thru aa030-exit.
016800*
016900     move     ws-templates-done to ws-rep-templates.
017000     move     ws-instances-made to ws-rep-instances.
017100     display  "EXGEN01 - Templates " ws-rep-templates
017200              " Instances "  ws-rep-instances.
017300*
017400     goback   returning ws-abend-code.
017500*
017600 aa005-read-run-date-parm.
017700*************************
017800*
017900*        The parameter record's Run-Date overrides the
018000*        system date so a missed run can be caught up by
018100*        hand under a chosen date - see Remarks above.
018200*
018300     open     input ex-gen-parm-file.
018400     if       ex-gen-prm-status not = "00"
018500              display  ex008 ex-gen-prm-status
018600              go to    aa005-exit
018700     end-if.
018800*
018900     read     ex-gen-parm-file into ex-gen-parm-record.
019000     if       ex-gnp-run-date not = zero
019100              move     ex-gnp-run-date to ws-run-date
019200     end-if.
019300     close    ex-gen-parm-file.
019400     go to    aa005-exit.
019500 aa005-exit.  exit.
019600*
019700 aa010-load-old-master.
019800***********************
019900*
020000*        Bring the whole ledger into memory once - both the
020100*        template scan and the parent-date search below work
020200*        off this table, never the file itself.
020300*
020400     open     input ex-old-master-file.
020500     if       ex-old-mst-status not = "00" and not = "05"
020600              display  ex001 ex-old-mst-status
020700              display  sy001
020800              move     1 to ws-abend-code
020900              close    ex-old-master-file
021000              go to    aa010-exit
021100     end-if.
021200*
021300     perform  bb005-read-old-master thru bb005-exit
021400              until ws-old-mst-eof.
021500*
021600     close    ex-old-master-file.
021700     go to    aa010-exit.
021800 aa010-exit.  exit.
021900*
022000 bb005-read-old-master.
022100***********************
022200*
022300     read     ex-old-master-file
022400              at end
022500              set      ws-old-mst-eof to true
022600              go to    bb005-exit
022700     end-read.
022800     add      1 to ex-table-count.
022900     move     ex-old-master-record
023000                       to ex-table-row (ex-table-count).
023100     go to    bb005-exit.
023200 bb005-exit.  exit.
023300*
023400 aa020-scan-for-templates.
023500**************************
023600*
023700*        One pass over the table as it stood at load time -
023800*        Ex-Table-Count only grows as instances are appended
023900*        below, but a freshly appended row is never itself a
024000*        template, so this fixed upper bound is safe.
024100*
024200     move     ex-table-count to ws-templ-ix.
024300*
024400     perform  bb010-scan-one-template thru bb010-exit
024500              varying ex-table-ix from 1 by 1
024600              until ex-table-ix > ws-templ-ix.
024700     go to    aa020-exit.
024800 aa020-exit.  exit.
024900*
025000 bb010-scan-one-template.
025100*************************
025200*
025300     move     ex-table-row (ex-table-ix) to ex-expense-record.
025400     if       not ex-recurring-yes
025500              go to    bb010-exit
025600     end-if.
025700*
025800     if       ex-exp-recur-end-date not = zero
025900        and   ws-run-date > ex-exp-recur-end-date
026000              go to    bb010-exit
026100     end-if.
026200*
026300     add      1 to ws-templates-done.
026400*
026500     move     ex-exp-id              to ws-templ-id.
026600     move     ex-exp-category        to ws-templ-category.
026700     move     ex-exp-sub-category    to ws-templ-sub-cat.
026800     move     ex-exp-description     to ws-templ-desc.
026900     move     ex-exp-amount          to ws-templ-amount.
027000     move     ex-exp-recur-end-date  to ws-templ-end-date.
027100     move     ex-exp-recurrence-type to ws-templ-recur-type.
027200     move     ex-exp-recur-interval  to ws-templ-interval.
027300     move     ex-exp-date            to ws-last-date.
027400     if       ws-templ-interval = zero
027500              move     1 to ws-templ-interval
027600     end-if.
027700*
027800     perform  bb020-find-last-instance thru bb020-exit
027900              varying ws-scan-ix from 1 by 1
028000              until ws-scan-ix > ex-table-count.
028100*
028200     perform  bb030-compute-first-due thru bb030-exit.
028300*
028400     perform  bb040-generate-instance thru bb040-exit
028500              until ws-next-due > ws-run-date.
028600*
028700     go to    bb010-exit.
028800 bb010-exit.  exit.
028900*
029000 bb020-find-last-instance.
029100**************************
029200*
029300*        Latest Exp-Date among rows whose Parent-Id points
029400*        back at this template - if none is found the
029500*        template's own starting date stands unchanged.
029600*
029700     move     ex-table-row (ws-scan-ix) to ex-expense-record.
029800     if       ex-exp-parent-id = ws-templ-id
029900        and   ex-exp-date > ws-last-date
030000              move     ex-exp-date to ws-last-date
030100     end-if.
030200     go to    bb020-exit.
030300 bb020-exit.  exit.
030400*
030500 bb030-compute-first-due.
030600*************************
030700*
030800*        Monthly/Custom add months, Yearly adds years, any
030900*        other value (including blank) falls back to months -
031000*        one CALL to Exdtadd does the calendar-safe maths.
031100*
031200     move     ws-last-date      to ex-dca-base-date.
031300     move     ws-templ-interval to ex-dca-interval.
031400     if       ws-templ-recur-type = "YEARLY  "
031500              set      ex-dca-unit-years to true
031600     else
031700              set      ex-dca-unit-months to true
031800     end-if.
031900     call     "exdtadd" using ex-date-call-area.
032000     move     ex-dca-result-date to ws-next-due.
032100     go to    bb030-exit.
032200 bb030-exit.  exit.
032300*
032400 bb040-generate-instance.
032500*************************
032600*
032700*        Post one instance, then advance Next-Due by
032800*        Interval months regardless of the template's own
032900*        type - the final-advance step is always months.
033000*
033100     move     ws-next-due          to ex-imp-date.
033200     move     ws-templ-category    to ex-imp-category.
033300     move     ws-templ-sub-cat     to ex-imp-sub-category.
033400     move     ws-templ-desc        to ex-imp-description.
033500     move     ws-templ-amount      to ex-imp-amount.
033600     move     "N"                  to ex-imp-is-recurring.
033700     move     spaces               to ex-imp-recur-type.
033800     move     zero                 to ex-imp-recur-intvl
033900                                       ex-imp-recur-enddt.
034000*
034100     move     ws-templ-id  to ex-add-parent-id.
034200     call     "exadd01" using ex-import-record
034300                             ex-expense-table
034400                             ex-table-count
034500                             ex-max-exp-rows
034600                             ex-add-control.
034700*
034800     if       ex-add-inserted
034900              add      1 to ws-instances-made
035000     else
035100              display  ex010 "generator"
035200     end-if.
035300*
035400     move     ws-next-due       to ex-dca-base-date.
035500     move     ws-templ-interval to ex-dca-interval.
035600     set      ex-dca-unit-months to true.
035700     call     "exdtadd" using ex-date-call-area.
035800     move     ex-dca-result-date to ws-next-due.
035900*
036000     go to    bb040-exit.
036100 bb040-exit.  exit.
036200*
036300 aa030-write-new-master.
036400************************
036500*
036600*        The table now holds the old ledger plus every
036700*        instance just generated - write it out in full as
036800*        the new master, ready to become tomorrow's old one.
036900*
037000     open     output ex-new-master-file.
037100     if       ex-new-mst-status not = "00"
037200              display  ex007 ex-new-mst-status
037300              move     1 to ws-abend-code
037400              close    ex-new-master-file
037500              go to    aa030-exit
037600     end-if.
037700*
037800     perform  bb050-write-one-row thru bb050-exit
037900              varying ex-table-ix from 1 by 1
038000              until ex-table-ix > ex-table-count.
038100*
038200     close    ex-new-master-file.
038300     go to    aa030-exit.
038400 aa030-exit.  exit.
038500*
038600 bb050-write-one-row.
038700*********************
038800*
038900     move     ex-table-row (ex-table-ix) to ex-new-master-record.
039000     write    ex-new-master-record.
039100     if       ex-new-mst-status not = "00"
039200              display  sy002 ex-new-mst-status
039300              move     1 to ws-abend-code
039400     end-if.
039500     go to    bb050-exit.
039600 bb050-exit.  exit.
039700*
