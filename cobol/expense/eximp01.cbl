000100****************************************************************
000200*                                                               *
000300*        Expense Ledger  --  Bulk Import Batch Driver          *
000400*   Old-Master-In / New-Master-Out, transactions from a flat   *
000500*             import file, control totals at EOJ               *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200      program-id.         eximp01.
001300*
001400      author.             V B Coen.
001500*
001600      installation.       Applewood Computers Accounting System.
001700*
001800      date-written.       06/01/1988.
001900*
002000      date-compiled.
002100*
002200      security.           Copyright (C) 1988-2026, V B Coen.
002300                           Distributed under the GNU General
002400                           Public License.  See COPYING file.
002500*
002600*    Remarks.            Loads the whole expense ledger into
002700*                         memory, applies every record on the
002800*                         day's import file to it via Exadd01,
002900*                         then writes the whole table back out
003000*                         as the new ledger master.  A failure
003100*                         on one import row does not stop the
003200*                         run - it is counted and the batch
003300*                         moves on to the next row.
003400*
003500*    Called modules.     exadd01.
003600*
003700*    Files used.         Ex-Old-Master-File (in), Ex-Import-File
003800*                         (in), Ex-New-Master-File (out).
003900*
004000*    Error messages used.
004100*                         SY001, EX001, EX002, EX007, EX009,
004200*                         EX010.
004300*
004400* Changes:
004500* 06/01/88 vbc -      Created as the overnight cash-book journal
004600*                      loader (predecessor of this suite).
004700* 09/12/98 vbc - Y2K  Journal-date fields widened to ccyymmdd.
004800* 05/01/26 vbc -  .01 Rewritten for the expense-ledger suite -
004900*                      old/new master rewrite pattern kept, all
005000*                      business content replaced.  Rq E-102.
005100* 12/01/26 vbc -  .02 Malformed import rows (bad numeric Amount)
005200*                      now counted as Failed rather than aborting
005300*                      the run - UAT found one bad row stopped
005400*                      the whole night's batch.  Rq E-110.
005500* 19/01/26 vbc -  .03 Added EX010 table-full trap around the
005600*                      Exadd01 CALL.
005700* 24/01/26 vbc -  .04 Dropped the Ex-Add-Source-Code/Run-Date
005800*                      moves ahead of the Exadd01 CALL - those
005900*                      fields are no longer on Ex-Add-Control.
006000*                      Rq E-115.
006100* 28/01/26 vbc -  .05 Added a Upsi-0 test-mode trace line on a
006200*                      skipped duplicate or a failed insert - QA
006300*                      were flying blind on which import row an
006400*                      Ex-Add-Duplicate actually was.  Rq E-117.
006500*
006600*************************************************************
006700* Copyright Notice.
006800* ****************
006900*
007000* These files and programs are part of the Applewood Computers
007100* Accounting System and is Copyright (c) Vincent B Coen. 1976-
007200* 2026 and later.
007300*
007400* This program is now free software; you can redistribute it
007500* and/or modify it under the terms of the GNU General Public
007600* License as published by the Free Software Foundation; version
007700* 3 and later as revised for personal usage only and that
007800* includes for use within a business but without repackaging
007900* or for Resale in any way.
008000*
008100*************************************************************
008200*
008300 environment             division.
008400*================================
008500*
008600 copy "envdiv.cob".
008700*
008800 input-output            section.
008900 file-control.
009000*
009100 copy "selexpm.cob".
009200 copy "selexpi.cob".
009300*
009400 data                    division.
009500*================================
009600*
009700 file section.
009800*
009900 copy "fdexpm.cob".
010000 copy "fdexpi.cob".
010100*
010200 working-storage section.
010300*------------------------
010400*
010500 77  ws-prog-name            pic x(19) value "eximp01 v1.05".
010600*
010700 01  ws-file-status-group.
010800     03  ex-old-mst-status   pic xx value zero.
010900     03  ex-new-mst-status   pic xx value zero.
011000     03  ex-imp-file-status  pic xx value zero.
011100     03  filler              pic x(06).
011200*
011300 01  ws-eof-switches         pic x value spaces.
011400     88  ws-old-mst-eof          value "1".
011500     88  ws-imp-file-eof         value "2".
011600*
011700 77  ws-abend-code           binary-char unsigned value zero.
011800*
011900 copy "wsexptbl.cob".
012000 copy "wsexprec.cob".
012100 copy "wsimprec.cob".
012200 copy "wsimpsum.cob".
012300 copy "wsaddres.cob".
012400 copy "wsermsg.cob".
012500*
012600 01  ws-run-date             pic 9(8).
012700*
012800*    Zoned edited fields for the end-of-job control-total
012900*    display - kept separate from the raw counters so a change
013000*    to the display picture never disturbs Ex-Import-Summary,
013100*    which travels unedited to anything else that reads it.
013200*
013300 01  ws-report-edits.
013400     03  ws-rep-imported     pic zz,zz9.
013500     03  ws-rep-skipped      pic zz,zz9.
013600     03  ws-rep-failed       pic zz,zz9.
013700     03  filler              pic x(10).
013800*
013900 procedure division.
014000*
014100 aa000-main                  section.
014200*****************************************
014300*
014400     accept   ws-run-date from date yyyymmdd.
014500     move     ws-run-date to ex-imp-run-date.
014600     move     zero        to ex-imp-imported
014700                              ex-imp-skipped
014800                              ex-imp-failed
014900                              ex-table-count.
015000     move     spaces      to ws-eof-switches.
015100*
015200     perform  aa010-load-old-master     thru aa010-exit.
015300     perform  aa020-process-import-file thru aa020-exit.
015400     perform  aa030-write-new-master    thru aa030-exit.
015500*
015600     move     ex-imp-imported to ws-rep-imported.
015700     move     ex-imp-skipped  to ws-rep-skipped.
015800     move     ex-imp-failed   to ws-rep-failed.
015900     display  "EXIMP01 - Imported " ws-rep-imported
016000              " Skipped "  ws-rep-skipped
016100              " Failed "   ws-rep-failed.
016200*
016300     goback   returning ws-abend-code.
016400*
016500 aa010-load-old-master.
016600***********************
016700*
016800*        Bring the whole ledger into memory once - every later
016900*        step in this run (the duplicate scan inside Exadd01,
017000*        the eventual rewrite) works off this table, never the
017100*        file itself.
017200*
017300     open     input ex-old-master-file.
017400     if       ex-old-mst-status not = "00" and not = "05"
017500              display  ex001 ex-old-mst-status
017600              display  sy001
017700              move     1 to ws-abend-code
017800              close    ex-old-master-file
017900              go to    aa010-exit
018000     end-if.
018100*
018200     perform  bb010-read-old-master thru bb010-exit
018300              until ws-old-mst-eof.
018400*
018500     close    ex-old-master-file.
018600     go to    aa010-exit.
018700 aa010-exit.  exit.
018800*
018900 bb010-read-old-master.
019000***********************
019100*
019200     read     ex-old-master-file
019300              at end
019400              set      ws-old-mst-eof to true
019500              go to    bb010-exit
019600     end-read.
019700     add      1 to ex-table-count.
019800     move     ex-old-master-record
019900                       to ex-table-row (ex-table-count).
020000     go to    bb010-exit.
020100 bb010-exit.  exit.
020200*
020300 aa020-process-import-file.
020400***************************
020500*
020600*        One import row at a time, through Exadd01 - a Failed
020700*        row is counted and the loop simply cycles to the next
020800*        record, per the "batch independence" rule.
020900*
021000     open     input ex-import-file.
021100     if       ex-imp-file-status not = "00" and not = "05"
021200              display  ex002 ex-imp-file-status
021300              go to    aa020-exit
021400     end-if.
021500*
021600     perform  bb020-read-and-apply thru bb020-exit
021700              until ws-imp-file-eof.
021800*
021900     close    ex-import-file.
022000     go to    aa020-exit.
022100 aa020-exit.  exit.
022200*
022300 bb020-read-and-apply.
022400**********************
022500*
022600     read     ex-import-file
022700              at end
022800              set      ws-imp-file-eof to true
022900              go to    bb020-exit
023000     end-read.
023100*
023200     move     ex-import-file-record to ex-import-record.
023300*
023400     if       ex-imp-date = zero or ex-imp-amount = zero
023500              display  ex009 ex-import-file-record (1:40)
023600              add      1 to ex-imp-failed
023700              go to    bb020-exit
023800     end-if.
023900*
024000     move     zero     to ex-add-parent-id.
024100     call     "exadd01" using ex-import-record
024200                             ex-expense-table
024300                             ex-table-count
024400                             ex-max-exp-rows
024500                             ex-add-control.
024600*
024700     evaluate true
024800         when ex-add-inserted
024900              add      1 to ex-imp-imported
025000         when ex-add-duplicate
025100              add      1 to ex-imp-skipped
025200              perform  bb025-trace-skipped-row thru bb025-exit
025300         when ex-add-failed
025400              display  ex010 "expense"
025500              add      1 to ex-imp-failed
025600              perform  bb025-trace-skipped-row thru bb025-exit
025700     end-evaluate.
025800*
025900     go to    bb020-exit.
026000 bb020-exit.  exit.
026100*
026200 bb025-trace-skipped-row.
026300*************************
026400*
026500*        Test-mode only - QA run Upsi-0 on to see exactly which
026600*        import row a duplicate or a table-full reject was, via
026700*        Ex-Expense-Trace-View's short aliases.  Silent in a live
026800*        run.
026900*
027000     if       ex-test-mode
027100              move     ex-imp-category     to ex-expt-category
027200              move     ex-imp-sub-category to ex-expt-subcat
027300              move     ex-imp-amount       to ex-expt-amount
027400              display  "EXIMP01 - Skipped " ex-expt-category
027500                       "/" ex-expt-subcat " Amt " ex-expt-amount
027600     end-if.
027700     go to    bb025-exit.
027800 bb025-exit.  exit.
027900*
028000 aa030-write-new-master.
028100************************
028200*
028300*        The table now holds the old ledger plus every row
028400*        Exadd01 appended - write it out in full as the new
028500*        master, the same way any old-master/new-master update
028600*        closes off, ready to become tomorrow's old master.
028700*
028800     open     output ex-new-master-file.
028900     if       ex-new-mst-status not = "00"
029000              display  ex007 ex-new-mst-status
029100              move     1 to ws-abend-code
029200              close    ex-new-master-file
029300              go to    aa030-exit
029400     end-if.
029500*
029600     perform  bb030-write-one-row thru bb030-exit
029700              varying ex-table-ix from 1 by 1
029800              until ex-table-ix > ex-table-count.
029900*
030000     close    ex-new-master-file.
030100     go to    aa030-exit.
030200 aa030-exit.  exit.
030300*
030400 bb030-write-one-row.
030500*********************
030600*
030700     move     ex-table-row (ex-table-ix) to ex-new-master-record.
030800     write    ex-new-master-record.
030900     if       ex-new-mst-status not = "00"
031000              display  sy002 ex-new-mst-status
031100              move     1 to ws-abend-code
031200     end-if.
031300     go to    bb030-exit.
031400 bb030-exit.  exit.
031500*
