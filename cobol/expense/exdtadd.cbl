000100****************************************************************
000200*                                                               *
000300*             Expense Ledger  --  Date Add Utility             *
000400*        Adds N months or N years to a CCYYMMDD date           *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         exdtadd.
001200*
001300      author.             R T Iyer.
001400*
001500      installation.       Applewood Computers Accounting System.
001600*
001700      date-written.       14/01/1987.
001800*
001900      date-compiled.
002000*
002100      security.           Copyright (C) 1987-2026, V B Coen.
002200                           Distributed under the GNU General
002300                           Public License.  See COPYING file.
002400*
002500*    Remarks.            Called by Exgen01 (recurring expense
002600*                         generator) to compute the next-due
002700*                         date of a recurring template.  Given
002800*                         a base date, a unit (Month or Year)
002900*                         and an interval count, returns base
003000*                         date advanced by that many months or
003100*                         years.  Where the base day-of-month
003200*                         does not exist in the target month
003300*                         (eg. 31st added a month to a 30-day
003400*                         month, or 29/02 landing on a non-leap
003500*                         year) the result day is pulled back
003600*                         to the last valid day of the month.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used.         None - CALLed subprogram, no I-O.
004100*
004200*    Error messages used. None.
004300*
004400* Changes:
004500* 14/01/87 rti -      Created for orig. recurring-billing module.
004600* 09/12/98 vbc - Y2K  Base date widened from yy to ccyy through-
004700*                      out, leap test now uses full ccyy, not yy.
004800* 12/01/26 vbc -  .01 Rewritten against Ex-Date-Call-Area for the
004900*                      new Exgen01/Exadd01 expense-ledger suite.
005000*                      Rq E-114.
005100* 18/01/26 vbc -  .02 Corrected month-overflow carry when interval
005200*                      pushes month past December more than once.
005300*                      Rq E-119.
005400*
005500*************************************************************
005600* Copyright Notice.
005700* ****************
005800*
005900* These files and programs are part of the Applewood Computers
006000* Accounting System and is Copyright (c) Vincent B Coen. 1976-
006100* 2026 and later.
006200*
006300* This program is now free software; you can redistribute it
006400* and/or modify it under the terms of the GNU General Public
006500* License as published by the Free Software Foundation; version
006600* 3 and later as revised for personal usage only and that
006700* includes for use within a business but without repackaging
006800* or for Resale in any way.
006900*
007000*************************************************************
007100*
007200 environment             division.
007300*================================
007400*
007500 copy "envdiv.cob".
007600*
007700 data                    division.
007800*================================
007900*
008000 working-storage section.
008100*------------------------
008200*
008300 77  ws-prog-name            pic x(19) value "exdtadd v1.02".
008400*
008500 copy "wsdtwork.cob".
008600*
008700*    Working copy of the date being built - separate from the
008800*    linkage area so the caller's fields are only touched once,
008900*    at the very end, by way of a single move.
009000*
009100 01  wsd-work-date.
009200     03  wsd-work-year       pic 9(04).
009300     03  wsd-work-month      pic 9(02).
009400     03  wsd-work-day        pic 9(02).
009500*
009600*    Straight 8-digit numeric view, used for the final move
009700*    into Ex-Dca-Result-Date without a group move.  (No filler
009800*    here - the sub-fields fill the redefined 8 bytes exactly.)
009900*
010000 01  wsd-work-date-r redefines wsd-work-date pic 9(08).
010100*
010200 01  wsd-target-days         pic 9(02) comp.
010300 01  wsd-months-to-add       binary-short unsigned.
010400 01  wsd-leap-rem-4          pic 9(02).
010500 01  wsd-leap-rem-100        pic 9(02).
010600 01  wsd-leap-rem-400        pic 9(02).
010700 01  wsd-leap-quot           pic 9(04).
010800 01  wsd-x                   binary-short unsigned.
010900*
011000 linkage section.
011100*****************
011200*
011300 copy "wscallin.cob".
011400*
011500 procedure division using ex-date-call-area.
011600*
011700 aa000-main                  section.
011800*****************************************
011900*
012000     move     zero to wsd-target-days.
012100     move     ex-dca-base-date to wsd-work-date.
012200     move     ex-dca-interval  to wsd-months-to-add.
012300*
012400     if       ex-dca-unit-years
012500              perform  bb010-add-years thru bb010-exit
012600     else
012700              perform  bb020-add-one-month thru bb020-exit
012800                       varying wsd-x from 1 by 1
012900                       until wsd-x > wsd-months-to-add
013000     end-if.
013100*
013200     perform  bb030-clamp-day thru bb030-exit.
013300*
013400     move     wsd-work-date to ex-dca-result-date.
013500     goback.
013600*
013700 bb010-add-years.
013800*****************
013900*
014000*        Adding years leaves the month unchanged and simply
014100*        relies on the day-clamp test below to catch 29/02
014200*        landing on a year that turns out not to be a leap year.
014300*
014400     add      wsd-months-to-add to wsd-work-year.
014500     go to    bb010-exit.
014600 bb010-exit.  exit.
014700*
014800 bb020-add-one-month.
014900*********************
015000*
015100*        One iteration adds a single month and carries the year
015200*        when December is passed - performed once per unit of
015300*        interval so several missed Decembers carry correctly
015400*        however large the interval.
015500*
015600     add      1 to wsd-work-month.
015700     if       wsd-work-month > 12
015800              move     1 to wsd-work-month
015900              add      1 to wsd-work-year
016000     end-if.
016100     go to    bb020-exit.
016200 bb020-exit.  exit.
016300*
016400 bb030-clamp-day.
016500*****************
016600*
016700*        Pull the day back to the last day of the target month
016800*        when the original day does not exist there (31st into
016900*        a 30-day month, or 29/02 into a non-leap February).
017000*
017100     move     ws-mtbl-days (wsd-work-month) to wsd-target-days.
017200     if       wsd-work-month = 2
017300              divide   wsd-work-year by 4   giving wsd-leap-quot
017400                       remainder wsd-leap-rem-4
017500              divide   wsd-work-year by 100 giving wsd-leap-quot
017600                       remainder wsd-leap-rem-100
017700              divide   wsd-work-year by 400 giving wsd-leap-quot
017800                       remainder wsd-leap-rem-400
017900              if       wsd-leap-rem-400 = zero or
018000                       (wsd-leap-rem-4 = zero and
018100                        wsd-leap-rem-100 not = zero)
018200                       move     29 to wsd-target-days
018300              end-if
018400     end-if.
018500     if       wsd-work-day > wsd-target-days
018600              move     wsd-target-days to wsd-work-day
018700     end-if.
018800     go to    bb030-exit.
018900 bb030-exit.  exit.
019000*
