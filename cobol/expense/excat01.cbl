000100****************************************************************
000200*                                                               *
000300*     Expense Ledger  --  Category Maintenance Batch Driver   *
000400*   Old-Master-In / New-Master-Out against the Category       *
000500*        Master, driven by a small transaction file            *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         excat01.
001300*
001400     author.             V B Coen.
001500*
001600     installation.       Applewood Computers Accounting System.
001700*
001800     date-written.       20/01/1988.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 1988-2026, V B Coen.
002300                          Distributed under the GNU General
002400                          Public License.  See COPYING file.
002500*
002600*    Remarks.            Loads the whole category master into
002700*                         memory, applies every transaction on
002800*                         Ct-Maint-File against it, then writes
002900*                         the table back out as the new master.
003000*                         An "A" transaction adds a category if
003100*                         it is not already on file; an "S"
003200*                         transaction adds a sub-category to an
003300*                         existing (or freshly added) category,
003400*                         up to 20 per category.  Either kind
003500*                         is silently a no-op if the name is
003600*                         already present - this run is not the
003700*                         place to report on that, it just
003800*                         keeps the master tidy.
003900*
004000*    Called modules.     None.
004100*
004200*    Files used.         Ct-Old-Master-File (in), Ct-Maint-File
004300*                         (in), Ct-New-Master-File (out).
004400*
004500*    Error messages used.
004600*                         SY001, EX003, EX004, EX011, EX012.
004700*
004800* Changes:
004900* 20/01/88 vbc -      Created as the department-code maintenance
005000*                      run for the old cash-book ledger.
005100* 09/12/98 vbc - Y2K  Ct-Cat-Added-Date widened to ccyymmdd.
005200* 23/01/26 vbc -  .01 Rewritten for the expense-ledger suite -
005300*                      old/new master rewrite pattern kept, all
005400*                      business content replaced.  Rq E-105.
005500* 24/01/26 vbc -  .02 Dropped the Ct-Stat-Active/Ct-Cat-Added-
005600*                      Date moves in Cc012 - Ct-Cat-Audit-Group
005700*                      is gone from Wscatrec.  Rq E-115.
005800* 28/01/26 vbc -  .03 Cc021/Cc0221 subcat scan now goes through
005900*                      Ct-Category-Scan-View's Ct-Scan-Subcat-
006000*                      Table instead of Ct-Cat-Subcats direct.
006100*                      Rq E-117.
006200*
006300*************************************************************
006400* Copyright Notice.
006500* ****************
006600*
006700* These files and programs are part of the Applewood Computers
006800* Accounting System and is Copyright (c) Vincent B Coen. 1976-
006900* 2026 and later.
007000*
007100* This program is now free software; you can redistribute it
007200* and/or modify it under the terms of the GNU General Public
007300* License as published by the Free Software Foundation; version
007400* 3 and later as revised for personal usage only and that
007500* includes for use within a business but without repackaging
007600* or for Resale in any way.
007700*
007800*************************************************************
007900*
008000 environment             division.
008100*================================
008200*
008300 copy "envdiv.cob".
008400*
008500 input-output            section.
008600 file-control.
008700*
008800 copy "selcatm.cob".
008900 copy "selctmt.cob".
009000*
009100 data                    division.
009200*================================
009300*
009400 file section.
009500*
009600 copy "fdcatm.cob".
009700 copy "fdctmt.cob".
009800*
009900 working-storage section.
010000*------------------------
010100*
010200 77  ws-prog-name            pic x(19) value "excat01 v1.03".
010300*
010400 01  ws-file-status-group.
010500     03  ct-old-mst-status   pic xx value zero.
010600     03  ct-new-mst-status   pic xx value zero.
010700     03  ct-mnt-file-status  pic xx value zero.
010800     03  filler              pic x(06).
010900*
011000 01  ws-eof-switches         pic x value spaces.
011100     88  ws-old-mst-eof          value "1".
011200     88  ws-mnt-file-eof         value "2".
011300*
011400 77  ws-abend-code           binary-char unsigned value zero.
011500*
011600 copy "wscttbl.cob".
011700 copy "wscatrec.cob".
011800 copy "wsctmrec.cob".
011900*
012000*    Trace view of one transaction, used only to break a
012100*    rejected record's fields out for the DISPLAY line - same
012200*    idea as Ex-Expense-Trace-View in the expense ledger suite.
012300*
012400 01  CT-MAINT-TRACE-VIEW redefines CT-MAINT-RECORD.
012500     03  CTT-ACTION          pic x.
012600     03  CTT-CATEGORY        pic x(30).
012700     03  CTT-SUBCAT          pic x(30).
012800     03  filler              pic x(09).
012900*
013000 copy "wsermsg.cob".
013100*
013200 77  ws-scan-ix              binary-short unsigned.
013300 77  ws-subcat-ix            binary-short unsigned.
013400 77  ws-subcat-slot          binary-short unsigned.
013500 77  ws-max-cat-id-found     pic 9(9) comp-3.
013600*
013700 01  ws-search-category      pic x(30).
013800 01  ws-search-subcat        pic x(30).
013900*
014000 01  ws-cat-found-sw         pic x value "N".
014100     88  ws-cat-found            value "Y".
014200 01  ws-subcat-found-sw      pic x value "N".
014300     88  ws-subcat-found         value "Y".
014400*
014500 01  ws-run-date             pic 9(8).
014600 01  ws-run-date-r redefines ws-run-date.
014700     03  ws-run-ccyy         pic 9(4).
014800     03  ws-run-mm           pic 9(2).
014900     03  ws-run-dd           pic 9(2).
015000*
015100 77  ws-cats-added           pic 9(5) comp.
015200 77  ws-subcats-added        pic 9(5) comp.
015300*
015400*    Zoned edited fields for the end-of-job control-total
015500*    display - same idea as Eximp01's Ws-Report-Edits.
015600*
015700 01  ws-report-edits.
015800     03  ws-rep-cats-added   pic zz9.
015900     03  ws-rep-subcats-added pic zz9.
016000     03  filler              pic x(10).
016100*
016200 procedure division.
016300*
016400 aa000-main                  section.
016500*****************************************
016600*
016700     accept   ws-run-date from date yyyymmdd.
016800     move     spaces to ws-eof-switches.
016900     move     zero   to ct-table-count
017000                          ws-cats-added
017100                          ws-subcats-added.
017200*
017300     perform  aa010-load-old-master     thru aa010-exit.
017400     perform  aa015-find-max-cat-id     thru aa015-exit.
017500     perform  aa020-process-maint-file  thru aa020-exit.
017600     perform  aa030-write-new-master    thru aa030-exit.
017700*
017800     move     ws-cats-added    to ws-rep-cats-added.
017900     move     ws-subcats-added to ws-rep-subcats-added.
018000     display  "EXCAT01 - Run " ws-run-ccyy "-" ws-run-mm
018100              "-" ws-run-dd " Categories added "
018200              ws-rep-cats-added " Sub-categories added "
018300              ws-rep-subcats-added.
018400*
018500     goback   returning ws-abend-code.
018600*
018700 aa010-load-old-master.
018800***********************
018900*
019000*        Bring the whole category master into memory once -
019100*        every later step (the find-or-add scans, the eventual
019200*        rewrite) works off this table, never the file itself.
019300*
019400     open     input ct-old-master-file.
019500     if       ct-old-mst-status not = "00" and not = "05"
019600              display  ex003 ct-old-mst-status
019700              display  sy001
019800              move     1 to ws-abend-code
019900              close    ct-old-master-file
020000              go to    aa010-exit
020100     end-if.
020200*
020300     perform  bb005-read-old-master thru bb005-exit
020400              until ws-old-mst-eof.
020500*
020600     close    ct-old-master-file.
020700     go to    aa010-exit.
020800 aa010-exit.  exit.
020900*
021000 bb005-read-old-master.
021100***********************
021200*
021300     read     ct-old-master-file
021400              at end
021500              set      ws-old-mst-eof to true
021600              go to    bb005-exit
021700     end-read.
021800     add      1 to ct-table-count.
021900     move     ct-old-master-record
022000                       to ct-table-row (ct-table-count).
022100     go to    bb005-exit.
022200 bb005-exit.  exit.
022300*
022400 aa015-find-max-cat-id.
022500***********************
022600*
022700*        One pass over the table just loaded, picking up the
022800*        highest Id on file - a fresh add starts one above it.
022900*
023000     move     zero to ws-max-cat-id-found.
023100     perform  bb006-scan-one-cat-id thru bb006-exit
023200              varying ws-scan-ix from 1 by 1
023300              until ws-scan-ix > ct-table-count.
023400     go to    aa015-exit.
023500 aa015-exit.  exit.
023600*
023700 bb006-scan-one-cat-id.
023800***********************
023900*
024000     move     ct-table-row (ws-scan-ix) to ct-category-record.
024100     if       ct-cat-id > ws-max-cat-id-found
024200              move     ct-cat-id to ws-max-cat-id-found
024300     end-if.
024400     go to    bb006-exit.
024500 bb006-exit.  exit.
024600*
024700 aa020-process-maint-file.
024800**************************
024900*
025000     open     input ct-maint-file.
025100     if       ct-mnt-file-status not = "00" and not = "05"
025200              display  ex004 ct-mnt-file-status
025300              go to    aa020-exit
025400     end-if.
025500*
025600     perform  bb020-read-and-apply thru bb020-exit
025700              until ws-mnt-file-eof.
025800*
025900     close    ct-maint-file.
026000     go to    aa020-exit.
026100 aa020-exit.  exit.
026200*
026300 bb020-read-and-apply.
026400**********************
026500*
026600     read     ct-maint-file
026700              at end
026800              set      ws-mnt-file-eof to true
026900              go to    bb020-exit
027000     end-read.
027100*
027200     move     ct-maint-file-record to ct-maint-record.
027300*
027400     evaluate true
027500         when ct-trn-add-cat
027600              move     ct-trn-category to ws-search-category
027700              perform  cc010-find-or-add-category thru cc010-exit
027800         when ct-trn-add-subcat
027900              move     ct-trn-category to ws-search-category
028000              perform  cc010-find-or-add-category thru cc010-exit
028100              move     ct-trn-subcat    to ws-search-subcat
028200              perform  cc020-add-subcat-if-absent thru cc020-exit
028300         when other
028400              display  "EXCAT01 - Unknown Ct-Trn-Action -"
028500                       ctt-action " Category " ctt-category
028600     end-evaluate.
028700*
028800     go to    bb020-exit.
028900 bb020-exit.  exit.
029000*
029100 cc010-find-or-add-category.
029200****************************
029300*
029400*        Serial scan for an exact name match - Ct-Table-Ix and
029500*        Ct-Category-Record are left pointing at the matching
029600*        row, or at a freshly appended one, ready for the "S"
029700*        path (or the caller's own next step) to use.
029800*
029900     move     "N" to ws-cat-found-sw.
030000*
030100     perform  cc011-test-one-category thru cc011-exit
030200              varying ct-table-ix from 1 by 1
030300              until ct-table-ix > ct-table-count
030400                 or ws-cat-found.
030500*
030600     if       not ws-cat-found
030700              perform  cc012-add-new-category thru cc012-exit
030800     end-if.
030900     go to    cc010-exit.
031000 cc010-exit.  exit.
031100*
031200 cc011-test-one-category.
031300*************************
031400*
031500     move     ct-table-row (ct-table-ix) to ct-category-record.
031600     if       ct-cat-name = ws-search-category
031700              move     "Y" to ws-cat-found-sw
031800     end-if.
031900     go to    cc011-exit.
032000 cc011-exit.  exit.
032100*
032200 cc012-add-new-category.
032300************************
032400*
032500     if       ct-table-count not < ct-max-cat-rows
032600              display  ex011 ws-search-category
032700              move     1 to ws-abend-code
032800              go to    cc012-exit
032900     end-if.
033000*
033100     add      1 to ct-table-count.
033200     set      ct-table-ix to ct-table-count.
033300     add      1 to ws-max-cat-id-found.
033400*
033500     move     spaces to ct-category-record.
033600     move     ws-max-cat-id-found to ct-cat-id.
033700     move     ws-search-category  to ct-cat-name.
033800*
033900     move     ct-category-record to ct-table-row (ct-table-ix).
034000     add      1 to ws-cats-added.
034100     go to    cc012-exit.
034200 cc012-exit.  exit.
034300*
034400 cc020-add-subcat-if-absent.
034500****************************
034600*
034700*        Ct-Table-Ix/Ct-Category-Record are already positioned
034800*        on the right category by Cc010 - just the sub-category
034900*        list within that one row is scanned here, via
035000*        Ct-Category-Scan-View's Ct-Scan-Subcat-Table.
035100*
035200     move     "N" to ws-subcat-found-sw.
035300*
035400     perform  cc021-test-one-subcat thru cc021-exit
035500              varying ws-subcat-ix from 1 by 1
035600              until ws-subcat-ix > 20
035700                 or ws-subcat-found.
035800*
035900     if       not ws-subcat-found
036000              perform  cc022-add-new-subcat thru cc022-exit
036100     end-if.
036200     go to    cc020-exit.
036300 cc020-exit.  exit.
036400*
036500 cc021-test-one-subcat.
036600***********************
036700*
036800     if       ct-scan-subcat-table (ws-subcat-ix)
036900                                          = ws-search-subcat
037000              move     "Y" to ws-subcat-found-sw
037100     end-if.
037200     go to    cc021-exit.
037300 cc021-exit.  exit.
037400*
037500 cc022-add-new-subcat.
037600**********************
037700*
037800*        First-spaces-slot hunt - up to 20 per category, no
037900*        re-sequencing, same rule as the on-line maintenance.
038000*
038100     move     zero to ws-subcat-slot.
038200     perform  cc0221-test-one-slot thru cc0221-exit
038300              varying ws-subcat-ix from 1 by 1
038400              until ws-subcat-ix > 20
038500                 or ws-subcat-slot not = zero.
038600*
038700     if       ws-subcat-slot = zero
038800              display  ex012 ws-search-category
038900              go to    cc022-exit
039000     end-if.
039100*
039200     move     ws-search-subcat to ct-cat-subcats (ws-subcat-slot).
039300     move     ct-category-record to ct-table-row (ct-table-ix).
039400     add      1 to ws-subcats-added.
039500     go to    cc022-exit.
039600 cc022-exit.  exit.
039700*
039800 cc0221-test-one-slot.
039900**********************
040000*
040100     if       ct-scan-subcat-table (ws-subcat-ix) = spaces
040200              move     ws-subcat-ix to ws-subcat-slot
040300     end-if.
040400     go to    cc0221-exit.
040500 cc0221-exit.  exit.
040600*
040700 aa030-write-new-master.
040800************************
040900*
041000*        The table now holds the old master plus every row
041100*        added along the way - write it out in full as the new
041200*        master, ready to become tomorrow's old master.
041300*
041400     open     output ct-new-master-file.
041500     if       ct-new-mst-status not = "00"
041600              display  sy002 ct-new-mst-status
041700              move     1 to ws-abend-code
041800              close    ct-new-master-file
041900              go to    aa030-exit
042000     end-if.
042100*
042200     perform  bb030-write-one-row thru bb030-exit
042300              varying ct-table-ix from 1 by 1
042400              until ct-table-ix > ct-table-count.
042500*
042600     close    ct-new-master-file.
042700     go to    aa030-exit.
042800 aa030-exit.  exit.
042900*
043000 bb030-write-one-row.
043100*********************
043200*
043300     move     ct-table-row (ct-table-ix) to ct-new-master-record.
043400     write    ct-new-master-record.
043500     if       ct-new-mst-status not = "00"
043600              display  sy002 ct-new-mst-status
043700              move     1 to ws-abend-code
043800     end-if.
043900     go to    bb030-exit.
044000 bb030-exit.  exit.
044100*
