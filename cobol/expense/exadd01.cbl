000100****************************************************************
000200*                                                               *
000300*      Expense Ledger  --  Add / Duplicate-Check Service       *
000400*        CALLed subprogram - shares caller's in-memory         *
000500*                    ledger table by reference                 *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200      program-id.         exadd01.
001300*
001400      author.             V B Coen.
001500*
001600      installation.       Applewood Computers Accounting System.
001700*
001800      date-written.       04/01/1988.
001900*
002000      date-compiled.
002100*
002200      security.           Copyright (C) 1988-2026, V B Coen.
002300                           Distributed under the GNU General
002400                           Public License.  See COPYING file.
002500*
002600*    Remarks.            One expense record in, one add/reject
002700*                         decision out.  Scans the caller's
002800*                         in-memory ledger table (loaded once by
002900*                         the caller, held for the life of the
003000*                         run) for an exact match on Date/
003100*                         Category/Sub-Category/Amount/
003200*                         Description; rejects a match, else
003300*                         assigns the next Exp-Id and appends
003400*                         the row to the table.  Common to a
003500*                         single manual add, a bulk import row
003600*                         and a generated recurring instance -
003700*                         Eximp01 and Exgen01 both CALL this one
003800*                         module so the duplicate rule is never
003900*                         out of step between the two.
004000*
004100*    Called modules.     None.
004200*
004300*    Files used.         None - works entirely on the in-memory
004400*                         table passed to it, no I-O of its own.
004500*
004600*    Error messages used. None - EX010 (table full) is signalled
004700*                         back via Ex-Add-Failed, the CALLer
004800*                         decides whether/how to report it.
004900*
005000* Changes:
005100* 04/01/88 vbc -      Created as add-record routine for the old
005200*                      cash-book ledger module.
005300* 09/12/98 vbc - Y2K  Ex-Exp-Date/candidate date widened to
005400*                      ccyymmdd throughout.
005500* 05/01/26 vbc -  .01 Rewritten against the new Ex-Expense-Table/
005600*                      Ex-Import-Record shape for the expense
005700*                      ledger suite.  Rq E-101.
005800* 10/01/26 vbc -  .02 Added table-full guard, was walking off the
005900*                      end of the table on the stress-test data.
006000*                      Rq E-108.
006100* 16/01/26 vbc -  .03 Max-Id now tracked in the same pass as the
006200*                      duplicate scan rather than a second pass -
006300*                      halved CPU on the nightly import. E-111.
006400* 21/01/26 vbc -  .04 New Ex-Add-Parent-Id passed through from the
006500*                      caller, was always forced to zero - broke
006600*                      Exgen01's back-pointer.  Rq E-113.
006700* 24/01/26 vbc -  .05 Dropped the Ex-Add-Source-Code/Run-Date
006800*                      stamping - nothing read Ex-Exp-Source or
006900*                      the added/last-maint dates back, and the
007000*                      Deleted status was never set anywhere.
007100*                      Rq E-115.
007200*
007300*************************************************************
007400* Copyright Notice.
007500* ****************
007600*
007700* These files and programs are part of the Applewood Computers
007800* Accounting System and is Copyright (c) Vincent B Coen. 1976-
007900* 2026 and later.
008000*
008100* This program is now free software; you can redistribute it
008200* and/or modify it under the terms of the GNU General Public
008300* License as published by the Free Software Foundation; version
008400* 3 and later as revised for personal usage only and that
008500* includes for use within a business but without repackaging
008600* or for Resale in any way.
008700*
008800*************************************************************
008900*
009000 environment             division.
009100*================================
009200*
009300 copy "envdiv.cob".
009400*
009500 data                    division.
009600*================================
009700*
009800 working-storage section.
009900*------------------------
010000*
010100 77  ws-prog-name            pic x(19) value "exadd01 v1.05".
010200*
010300*    Scratch copy of one row - table rows travel as plain
010400*    x(200) (see wsexptbl.cob) so a row is moved in here
010500*    whenever a named field needs testing or building.
010600*
010700 copy "wsexprec.cob".
010800*
010900 77  ws-scan-ix              binary-short unsigned.
011000 77  ws-max-id-found         pic 9(9) comp-3.
011100 01  ws-dup-found-sw         pic x value "N".
011200     88  ws-dup-found            value "Y".
011300     88  ws-dup-not-found         value "N".
011400*
011500 linkage section.
011600*****************
011700*
011800 copy "wsimprec.cob".
011900 copy "wsexptbl.cob".
012000 copy "wsaddres.cob".
012100*
012200 procedure division using ex-import-record
012300                          ex-expense-table
012400                          ex-table-count
012500                          ex-max-exp-rows
012600                          ex-add-control.
012700*
012800 aa000-main                  section.
012900*****************************************
013000*
013100     move     zero to ws-max-id-found.
013200     set      ws-dup-not-found to true.
013300*
013400     perform  bb010-scan-one-row thru bb010-exit
013500              varying ws-scan-ix from 1 by 1
013600              until ws-scan-ix > ex-table-count
013700                 or ws-dup-found.
013800*
013900     if       ws-dup-found
014000              set      ex-add-duplicate to true
014100     else
014200              perform  bb020-insert-row thru bb020-exit
014300     end-if.
014400*
014500     goback.
014600*
014700 bb010-scan-one-row.
014800********************
014900*
015000*        Look at one existing row - pick up its highest Id
015100*        along the way (cheaper than a separate pass) and test
015200*        it against the incoming candidate's five key fields.
015300*
015400     move     ex-table-row (ws-scan-ix) to ex-expense-record.
015500*
015600     if       ex-exp-id > ws-max-id-found
015700              move     ex-exp-id to ws-max-id-found
015800     end-if.
015900*
016000     if       ex-dupkey-date     = ex-imp-date     and
016100              ex-dupkey-category = ex-imp-category and
016200              ex-dupkey-subcat   = ex-imp-sub-category and
016300              ex-dupkey-desc     = ex-imp-description and
016400              ex-dupkey-amount   = ex-imp-amount
016500              set      ws-dup-found to true
016600     end-if.
016700*
016800     go to    bb010-exit.
016900 bb010-exit.  exit.
017000*
017100 bb020-insert-row.
017200******************
017300*
017400*        Not a duplicate - room permitting, build the new row
017500*        from the candidate plus the housekeeping fields and
017600*        append it to the table.
017700*
017800     if       ex-table-count not < ex-max-exp-rows
017900              set      ex-add-failed to true
018000              go to    bb020-exit
018100     end-if.
018200*
018300     add      1 to ws-max-id-found giving ex-add-new-id.
018400*
018500     move     spaces to ex-expense-record.
018600     move     ex-add-new-id       to ex-exp-id.
018700     move     ex-imp-date         to ex-exp-date.
018800     move     ex-imp-category     to ex-exp-category.
018900     move     ex-imp-sub-category to ex-exp-sub-category.
019000     move     ex-imp-description  to ex-exp-description.
019100     move     ex-imp-amount       to ex-exp-amount.
019200     move     ex-imp-is-recurring to ex-exp-is-recurring.
019300     move     ex-imp-recur-type   to ex-exp-recurrence-type.
019400     move     ex-imp-recur-intvl  to ex-exp-recur-interval.
019500     move     ex-imp-recur-enddt  to ex-exp-recur-end-date.
019600     move     ex-add-parent-id    to ex-exp-parent-id.
019700*
019800     add      1 to ex-table-count.
019900     move     ex-expense-record to ex-table-row (ex-table-count).
020000     set      ex-add-inserted to true.
020100*
020200     go to    bb020-exit.
020300 bb020-exit.  exit.
020400*
