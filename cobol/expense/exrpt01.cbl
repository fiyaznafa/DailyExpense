000100****************************************************************
000200*                                                               *
000300*        Expense Ledger  --  Summary Reporting Driver          *
000400*   Category Summary Report (month or YTD) and Monthly Trend   *
000500*             Report, either or both in one run                *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200     program-id.         exrpt01.
001300*
001400     author.             V B Coen.
001500*
001600     installation.       Applewood Computers Accounting System.
001700*
001800     date-written.       16/01/1988.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 1988-2026, V B Coen.
002300                          Distributed under the GNU General
002400                          Public License.  See COPYING file.
002500*
002600*    Remarks.            Loads the whole ledger into memory
002700*                         once, then builds either or both of
002800*                         the two standard reports from it - a
002900*                         Category-Summary (by month, or by
003000*                         year if Month is left zero on the
003100*                         parameter record) and a twelve-month
003200*                         Trend report - as directed by the
003300*                         Report-Type flag on Ex-Rpt-Parm.
003400*
003500*    Called modules.     None.
003600*
003700*    Files used.         Ex-Old-Master-File (in), Ex-Rpt-Parm-
003800*                         File (in), Ex-Summary-Report (out).
003900*
004000*    Error messages used.
004100*                         SY001, EX001, EX008.
004200*
004300* Changes:
004400* 16/01/88 vbc -      Created as the monthly departmental
004500*                      spend-analysis print run.
004600* 09/12/98 vbc - Y2K  Selection dates widened to ccyymmdd.
004700* 17/01/26 vbc -  .01 Rewritten for the expense-ledger suite -
004800*                      report layouts kept, all selection and
004900*                      accumulation logic replaced.  Rq E-104.
005000* 22/01/26 vbc -  .02 Month = zero on the parameter record now
005100*                      means year-to-date rather than rejecting
005200*                      the run - UAT wanted YTD without a second
005300*                      program.  Rq E-114.
005400* 24/01/26 vbc -  .03 Ws-Grand-Total & Ws-Year-Total now Comp-3.
005500*                      Rq E-116.
005600* 28/01/26 vbc -  .04 Cc011 now posts each row into Csl-Summary-
005700*                      Line before the edited print move -
005800*                      Wscsline was copied in but never touched.
005900*                      Rq E-117.
006000*
006100*************************************************************
006200* Copyright Notice.
006300* ****************
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and is Copyright (c) Vincent B Coen. 1976-
006700* 2026 and later.
006800*
006900* This program is now free software; you can redistribute it
007000* and/or modify it under the terms of the GNU General Public
007100* License as published by the Free Software Foundation; version
007200* 3 and later as revised for personal usage only and that
007300* includes for use within a business but without repackaging
007400* or for Resale in any way.
007500*
007600*************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 copy "envdiv.cob".
008200*
008300 input-output            section.
008400 file-control.
008500*
008600 copy "selexpm.cob".
008700 copy "selrpprm.cob".
008800 copy "selsumr.cob".
008900*
009000 data                    division.
009100*================================
009200*
009300 file section.
009400*
009500 copy "fdexpm.cob".
009600 copy "fdrpprm.cob".
009700 copy "fdsumr.cob".
009800*
009900 working-storage section.
010000*------------------------
010100*
010200 77  ws-prog-name            pic x(19) value "exrpt01 v1.04".
010300*
010400 01  ws-file-status-group.
010500     03  ex-old-mst-status   pic xx value zero.
010600     03  ex-rpt-prm-status   pic xx value zero.
010700     03  ex-rpt-file-status  pic xx value zero.
010800     03  filler              pic x(06).
010900*
011000 01  ws-eof-switches         pic x value spaces.
011100     88  ws-old-mst-eof          value "1".
011200*
011300 77  ws-abend-code           binary-char unsigned value zero.
011400*
011500 copy "wsexptbl.cob".
011600 copy "wsexprec.cob".
011700 copy "wsrpprm.cob".
011800 copy "wscsline.cob".
011900 copy "wscstbl.cob".
012000 copy "wsermsg.cob".
012100*
012200*    Working fields for the selection/accumulation passes -
012300*    Ws-Sel-Month zero means the run is year-to-date.
012400*
012500 77  ws-sel-year             pic 9(4).
012600 77  ws-sel-month            pic 9(2).
012700 77  ws-scan-ix              binary-short unsigned.
012800 01  ws-cat-found-sw         pic x value "N".
012900     88  ws-cat-found            value "Y".
013000 77  ws-month-num            pic 9(2).
013100 01  ws-grand-total          pic s9(9)v99 comp-3.
013200 01  ws-year-total           pic s9(9)v99 comp-3.
013300*
013400 procedure division.
013500*
013600 aa000-main                  section.
013700*****************************************
013800*
013900     move     spaces to ws-eof-switches.
014000     move     zero   to ex-table-count.
014100*
014200     perform  aa005-read-parameter-record thru aa005-exit.
014300     perform  aa010-load-old-master       thru aa010-exit.
014400*
014500     open     output ex-summary-report.
014600*
014700     if       ex-rpp-category-rpt or ex-rpp-both-rpts
014800              perform  bb010-build-category-table thru bb010-exit
014900              perform  cc010-print-category-report thru cc010-exit
015000     end-if.
015100*
015200     if       ex-rpp-trend-rpt or ex-rpp-both-rpts
015300              perform  bb020-build-trend-table thru bb020-exit
015400              perform  cc020-print-trend-report thru cc020-exit
015500     end-if.
015600*
015700     close    ex-summary-report.
015800*
015900     goback   returning ws-abend-code.
016000*
016100 aa005-read-parameter-record.
016200*****************************
016300*
016400     open     input ex-rpt-parm-file.
016500     if       ex-rpt-prm-status not = "00"
016600              display  ex008 ex-rpt-prm-status
016700              move     1 to ws-abend-code
016800              go to    aa005-exit
016900     end-if.
017000*
017100     read     ex-rpt-parm-file into ex-rpt-parm-record.
017200     move     ex-rpp-year  to ws-sel-year.
017300     move     ex-rpp-month to ws-sel-month.
017400     close    ex-rpt-parm-file.
017500     go to    aa005-exit.
017600 aa005-exit.  exit.
017700*
017800 aa010-load-old-master.
017900***********************
018000*
018100     open     input ex-old-master-file.
018200     if       ex-old-mst-status not = "00" and not = "05"
018300              display  ex001 ex-old-mst-status
018400              display  sy001
018500              move     1 to ws-abend-code
018600              close    ex-old-master-file
018700              go to    aa010-exit
018800     end-if.
018900*
019000     perform  bb005-read-old-master thru bb005-exit
019100              until ws-old-mst-eof.
019200*
019300     close    ex-old-master-file.
019400     go to    aa010-exit.
019500 aa010-exit.  exit.
019600*
019700 bb005-read-old-master.
019800***********************
019900*
020000     read     ex-old-master-file
020100              at end
020200              set      ws-old-mst-eof to true
020300              go to    bb005-exit
020400     end-read.
020500     add      1 to ex-table-count.
020600     move     ex-old-master-record
020700                       to ex-table-row (ex-table-count).
020800     go to    bb005-exit.
020900 bb005-exit.  exit.
021000*
021100 bb010-build-category-table.
021200****************************
021300*
021400*        Ws-Sel-Month = 0 means year-to-date - every record in
021500*        the selected year qualifies regardless of its month.
021600*
021700     move     zero to cs-table-count ws-grand-total.
021800*
021900     perform  bb011-test-and-post-row thru bb011-exit
022000              varying ws-scan-ix from 1 by 1
022100              until ws-scan-ix > ex-table-count.
022200     go to    bb010-exit.
022300 bb010-exit.  exit.
022400*
022500 bb011-test-and-post-row.
022600*************************
022700*
022800     move     ex-table-row (ws-scan-ix) to ex-expense-record.
022900*
023000     if       ex-expd-ccyy not = ws-sel-year
023100              go to    bb011-exit
023200     end-if.
023300     if       ws-sel-month not = zero
023400        and   ex-expd-mm not = ws-sel-month
023500              go to    bb011-exit
023600     end-if.
023700*
023800     perform  bb012-find-or-add-category thru bb012-exit.
023900     add      ex-exp-amount cs-total (cs-table-ix)
024000              giving   cs-total (cs-table-ix) rounded.
024100     add      ex-exp-amount ws-grand-total
024200              giving   ws-grand-total rounded.
024300     go to    bb011-exit.
024400 bb011-exit.  exit.
024500*
024600 bb012-find-or-add-category.
024700****************************
024800*
024900*        Serial scan of the rows built so far - Cs-Table-Ix is
025000*        left pointing at the matching row, or at a freshly
025100*        appended one, ready for Bb011 to post the amount into.
025200*
025300     move     "N" to ws-cat-found-sw.
025400*
025500     perform  bb0121-test-one-category thru bb0121-exit
025600              varying cs-table-ix from 1 by 1
025700              until cs-table-ix > cs-table-count
025800                 or ws-cat-found.
025900*
026000     if       not ws-cat-found
026100              perform  bb013-add-new-category thru bb013-exit
026200     end-if.
026300     go to    bb012-exit.
026400 bb012-exit.  exit.
026500*
026600 bb0121-test-one-category.
026700**************************
026800*
026900     if       cs-category (cs-table-ix) = ex-exp-category
027000              move     "Y" to ws-cat-found-sw
027100     end-if.
027200     go to    bb0121-exit.
027300 bb0121-exit.  exit.
027400*
027500 bb013-add-new-category.
027600************************
027700*
027800     if       cs-table-count not < cs-max-cats
027900              go to    bb013-exit
028000     end-if.
028100     add      1 to cs-table-count.
028200     set      cs-table-ix to cs-table-count.
028300     move     ex-exp-category to cs-category (cs-table-ix).
028400     move     zero             to cs-total (cs-table-ix).
028500     go to    bb013-exit.
028600 bb013-exit.  exit.
028700*
028800 bb020-build-trend-table.
028900*************************
029000*
029100     perform  bb021-clear-one-month thru bb021-exit
029200              varying cs-trend-ix from 1 by 1
029300              until cs-trend-ix > 12.
029400     move     zero to ws-year-total.
029500*
029600     perform  bb022-post-one-row thru bb022-exit
029700              varying ws-scan-ix from 1 by 1
029800              until ws-scan-ix > ex-table-count.
029900     go to    bb020-exit.
030000 bb020-exit.  exit.
030100*
030200 bb021-clear-one-month.
030300***********************
030400*
030500     move     zero to cs-trend-total (cs-trend-ix).
030600     go to    bb021-exit.
030700 bb021-exit.  exit.
030800*
030900 bb022-post-one-row.
031000********************
031100*
031200     move     ex-table-row (ws-scan-ix) to ex-expense-record.
031300     if       ex-expd-ccyy not = ws-sel-year
031400              go to    bb022-exit
031500     end-if.
031600*
031700     set      cs-trend-ix to ex-expd-mm.
031800     add      ex-exp-amount cs-trend-total (cs-trend-ix)
031900              giving   cs-trend-total (cs-trend-ix) rounded.
032000     add      ex-exp-amount ws-year-total
032100              giving   ws-year-total rounded.
032200     go to    bb022-exit.
032300 bb022-exit.  exit.
032400*
032500 cc010-print-category-report.
032600*****************************
032700*
032800     move     ws-sel-year to rh1-year.
032900     if       ws-sel-month = zero
033000              move     "  " to rh1-month
033100     else
033200              move     ws-sel-month to rh1-month
033300     end-if.
033400     write    ex-summary-print-line from ex-rpt-head-1.
033500     write    ex-summary-print-line from ex-rpt-dash-line.
033600     write    ex-summary-print-line from ex-rpt-col-head.
033700     write    ex-summary-print-line from ex-rpt-dash-line.
033800*
033900     perform  cc011-print-one-category thru cc011-exit
034000              varying cs-table-ix from 1 by 1
034100              until cs-table-ix > cs-table-count.
034200*
034300     write    ex-summary-print-line from ex-rpt-dash-line.
034400     move     ws-grand-total to ert-amount.
034500     write    ex-summary-print-line from ex-rpt-total-line.
034600     go to    cc010-exit.
034700 cc010-exit.  exit.
034800*
034900 cc011-print-one-category.
035000**************************
035100*
035200*        Cs-Category/Cs-Total (the working table) are posted
035300*        into Csl-Summary-Line - the plain category/total row
035400*        spec calls for - then that row is what actually drives
035500*        the edited print line below.
035600*
035700     move     cs-category (cs-table-ix) to csl-category.
035800     move     cs-total (cs-table-ix)    to csl-total.
035900*
036000     move     csl-category to erd-category.
036100     move     csl-total    to erd-amount.
036200     write    ex-summary-print-line from ex-rpt-detail-line.
036300     go to    cc011-exit.
036400 cc011-exit.  exit.
036500*
036600 cc020-print-trend-report.
036700**************************
036800*
036900     move     ws-sel-year to trd1-year.
037000     write    ex-summary-print-line from ex-trd-head-1.
037100     write    ex-summary-print-line from ex-rpt-dash-line.
037200     write    ex-summary-print-line from ex-trd-col-head.
037300     write    ex-summary-print-line from ex-rpt-dash-line.
037400*
037500     perform  cc021-print-one-month thru cc021-exit
037600              varying cs-trend-ix from 1 by 1
037700              until cs-trend-ix > 12.
037800*
037900     write    ex-summary-print-line from ex-rpt-dash-line.
038000     move     ws-year-total to ett-amount.
038100     write    ex-summary-print-line from ex-trd-total-line.
038200     go to    cc020-exit.
038300 cc020-exit.  exit.
038400*
038500 cc021-print-one-month.
038600***********************
038700*
038800     set      ws-month-num to cs-trend-ix.
038900     move     ws-month-num                    to etd-month-num.
039000     move     cs-month-name-tbl (ws-month-num) to etd-month-name.
039100     move     cs-trend-total (cs-trend-ix)    to etd-amount.
039200     write    ex-summary-print-line from ex-trd-detail-line.
039300     go to    cc021-exit.
039400 cc021-exit.  exit.
039500*
