000100*   ---------------------------------------------
000200*   Record Definition For The Ex Gen-Parm File.
000300*     One record only - read once at start of run
000400*     of Exgen01 (recurring-expense generation).
000500*   ---------------------------------------------
000600*
000700*   File size 40 bytes.
000800*
000900* 09/01/26 vbc - Created.
001000*
001100 01  EX-GEN-PARM-RECORD.
001200*
001300*        The run date the generator treats as "today" -
001400*        every recurring expense whose next-due-date
001500*        falls on or before this date gets a new
001600*        occurrence posted.  Kept as a parameter so a
001700*        missed night's run can be caught up by hand.
001800     03  EX-GNP-RUN-DATE           pic 9(08).
001900*
002000*        CCYYMMDD of the last successful generation run,
002100*        held here so operations can see at a glance when
002200*        the job last completed cleanly.
002300     03  EX-GNP-LAST-RUN-DATE      pic 9(08).
002400*
002500     03  FILLER                    pic x(24).
002600*
