000100*   ---------------------------------------------
000200*   Record Definition For The Ex Rpt-Parm File.
000300*     One record only - read once at start of run
000400*     of Exrpt01 (reporting run).
000500*   ---------------------------------------------
000600*
000700*   File size 40 bytes.
000800*
000900* 09/01/26 vbc - Created.
001000*
001100 01  EX-RPT-PARM-RECORD.
001200*
001300*        The reporting period, taken together, selects
001400*        every EXPENSE-RECORD whose expense date falls
001500*        in the named month for both reports.
001600     03  EX-RPP-YEAR               pic 9(04).
001700     03  EX-RPP-MONTH              pic 9(02).
001800*
001900*        Which report(s) this run is to produce -
002000*        88s below drive the section performs in
002100*        Exrpt01's control paragraph.
002200     03  EX-RPP-REPORT-TYPE        pic x(01).
002300         88  EX-RPP-CATEGORY-RPT       value "C".
002400         88  EX-RPP-TREND-RPT          value "T".
002500         88  EX-RPP-BOTH-RPTS          value "B".
002600*
002700     03  FILLER                    pic x(33).
002800*
