000100*   File Description For The Expense Import Transaction File.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500 fd  EX-IMPORT-FILE
000600     label records are standard.
000700 01  EX-IMPORT-FILE-RECORD    pic x(180).
000800*
