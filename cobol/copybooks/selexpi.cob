000100*   Select Clause For The Expense Import Transaction File.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500     select  EX-IMPORT-FILE assign to "EXPIMP"
000600             organization is line sequential
000700             file status is EX-IMP-FILE-STATUS.
000800*
