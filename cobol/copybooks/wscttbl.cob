000100*******************************************
000200*                                          *
000300*   Working Storage For The In-Memory     *
000400*     Category Master Table               *
000500*******************************************
000600* Same pattern as wsexptbl.cob - the whole Category Master
000700* is loaded here once per run, worked on in memory, then
000800* rewritten in full.  Rows carried as plain x(650), moved
000900* into Ct-Category-Record (wscatrec.cob) to inspect fields.
001000*
001100* 07/01/26 vbc - Created.
001200*
001300 01  CT-CATEGORY-TABLE.
001400     03  CT-TABLE-ROW         pic x(650)
001500                       occurs 2000 times
001600                       indexed by CT-TABLE-IX.
001700*
001800 01  CT-TABLE-COUNT           pic 9(5) comp.
001900 01  CT-MAX-CAT-ROWS          pic 9(5) value 2000.
002000*
