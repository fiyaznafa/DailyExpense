000100*******************************************
000200*                                          *
000300*   Working Storage For The In-Memory     *
000400*     Expense Ledger Table                *
000500*******************************************
000600* Shared by exadd01 (via CALL Using) and its callers - the
000700* whole ledger is loaded into this table once at the start
000800* of a run, worked on in memory, then written back out.
000900*
001000* Each row is carried as plain x(200) here and moved into
001100* Ex-Expense-Record (wsexprec.cob) whenever a program needs
001200* to look at or change one of its named fields - keeps this
001300* copybook usable unchanged by every caller regardless of
001400* how many alternate views wsexprec.cob grows over time.
001500*
001600* EX-MAX-EXP-ROWS bounds the size of any one run's ledger.
001700* If Batch Ops ever need more, raise it here and recompile
001800* every program that COPYs this book - all must agree.
001900*
002000* 07/01/26 vbc - Created.
002100* 13/01/26 vbc - Raised table size 9999 -> 20000, Finance
002200*                are now on daily imports of card feeds.
002300*
002400 01  EX-EXPENSE-TABLE.
002500     03  EX-TABLE-ROW         pic x(200)
002600                       occurs 20000 times
002700                       indexed by EX-TABLE-IX.
002800*
002900 01  EX-TABLE-COUNT           pic 9(5) comp.
003000 01  EX-MAX-EXP-ROWS          pic 9(5) value 20000.
003100*
