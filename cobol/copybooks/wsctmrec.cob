000100*******************************************
000200*                                          *
000300*  Record Definition For The Category     *
000400*     Maintenance Transaction File        *
000500*******************************************
000600*  File size 70 bytes.
000700*
000800* One transaction adds a category (Ct-Trn-Action = "A") or a
000900* sub-category under an existing (or newly created) category
001000* (Ct-Trn-Action = "S").  Ct-Trn-Subcat is ignored on an "A".
001100*
001200* 06/01/26 vbc - Created.
001300*
001400 01  CT-MAINT-RECORD.
001500     03  CT-TRN-ACTION        pic x.
001600         88  CT-TRN-ADD-CAT       value "A".
001700         88  CT-TRN-ADD-SUBCAT    value "S".
001800     03  CT-TRN-CATEGORY      pic x(30).
001900     03  CT-TRN-SUBCAT        pic x(30).
002000     03  filler               pic x(9).
002100*
