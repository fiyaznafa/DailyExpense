000100*******************************************
000200*                                          *
000300*   Working Storage For The In-Memory     *
000400*     Category-Total Table Used By        *
000500*          Exrpt01's Summary Report       *
000600*******************************************
000700* One row per distinct category encountered while scanning
000800* the ledger for the selected year/month - built up as the
000900* file is walked, categories need not be sorted or
001000* contiguous on the master (per spec).
001100*
001200* 15/01/26 vbc - Created.
001300* 24/01/26 vbc - Cs-Total & Cs-Trend-Total now Comp-3.  Rq E-116.
001400*
001500 01  CS-CATEGORY-TABLE.
001600     03  CS-TABLE-ROW         occurs 500 times
001700                       indexed by CS-TABLE-IX.
001800         05  CS-CATEGORY      pic x(30).
001900         05  CS-TOTAL         pic s9(9)v99 comp-3.
002000         05  filler           pic x(02).
002100*
002200 01  CS-TABLE-COUNT           pic 9(3) comp.
002300 01  CS-MAX-CATS              pic 9(3) value 500.
002400*
002500*    Twelve-slot trend table - one accumulator per calendar
002600*    month, always in Jan-Dec order regardless of how the
002700*    ledger records themselves are sequenced.
002800*
002900 01  CS-TREND-TABLE.
003000     03  CS-TREND-ROW         occurs 12 times
003100                       indexed by CS-TREND-IX.
003200         05  CS-TREND-TOTAL   pic s9(9)v99 comp-3.
003300         05  filler           pic x(02).
003400*
003500 01  CS-MONTH-NAMES.
003600     03  filler   pic x(3) value "JAN".
003700     03  filler   pic x(3) value "FEB".
003800     03  filler   pic x(3) value "MAR".
003900     03  filler   pic x(3) value "APR".
004000     03  filler   pic x(3) value "MAY".
004100     03  filler   pic x(3) value "JUN".
004200     03  filler   pic x(3) value "JUL".
004300     03  filler   pic x(3) value "AUG".
004400     03  filler   pic x(3) value "SEP".
004500     03  filler   pic x(3) value "OCT".
004600     03  filler   pic x(3) value "NOV".
004700     03  filler   pic x(3) value "DEC".
004800 01  CS-MONTH-NAMES-R redefines CS-MONTH-NAMES.
004900     03  CS-MONTH-NAME-TBL    pic x(3) occurs 12 times.
005000*
