000100*   Select Clause For The Category Master.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500     select  CT-OLD-MASTER-FILE assign to "CATMSTO"
000600             organization is line sequential
000700             file status is CT-OLD-MST-STATUS.
000800     select  CT-NEW-MASTER-FILE assign to "CATMSTN"
000900             organization is line sequential
001000             file status is CT-NEW-MST-STATUS.
001100*
