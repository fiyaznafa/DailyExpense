000100*****************************************************
000200*                                                    *
000300*   Standard Environment Division For All Expense   *
000400*        Ledger Batch Programs - EX Series          *
000500*                                                    *
000600*****************************************************
000700*  Every EX program COPYs this immediately after the
000800*  ENVIRONMENT DIVISION header so that source-computer,
000900*  object-computer and the switch/class set stay the
001000*  same across the whole suite.
001100*
001200* 04/01/26 vbc - Created for the expense ledger suite.
001300* 11/01/26 vbc - Added UPSI-0 (test mode) & TOP-OF-FORM.
001400*
001500 configuration           section.
001600*=======================         =
001700 source-computer.        IBM-PC-370.
001800 object-computer.        IBM-PC-370.
001900 special-names.
002000     C01 is TOP-OF-FORM
002100     class EX-NUMERIC is "0" thru "9"
002200     switch 0 is UPSI-0 on status is EX-TEST-MODE
002300                        off status is EX-LIVE-MODE.
002400*
