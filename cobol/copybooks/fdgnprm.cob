000100*   File Description For The Ex Gen-Parm File.
000200*
000300* 09/01/26 vbc - Created.
000400*
000500 fd  EX-GEN-PARM-FILE
000600     label records are standard.
000700 01  EX-GEN-PARM-FILE-RECORD   pic x(40).
000800*
