000100*   Select Clause For The Summary Report Print File.
000200*   132 column, one print position per byte.
000300*
000400* 08/01/26 vbc - Created.
000500*
000600     select  EX-SUMMARY-REPORT assign to "SUMMPRT"
000700             organization is line sequential
000800             file status is EX-RPT-FILE-STATUS.
000900*
