000100*******************************************
000200*                                          *
000300*   Working Storage For The Category      *
000400*        Summary Line & Print Lines       *
000500*******************************************
000600* Csl-Summary-Line is the plain data row (category + total).
000700* The print lines below lay the same figures out in the
000800* shop's usual 132-column report style - one set for the
000900* Category Summary Report, one for the Monthly Trend Report.
001000*
001100* 08/01/26 vbc - Created.
001200* 14/01/26 vbc - Split heading lines out of exrpt01 into here
001300*                so both reports share one edited amount mask.
001400* 24/01/26 vbc - Csl-Total now Comp-3.  Rq E-116.
001500* 28/01/26 vbc - Exrpt01's Cc011 now actually posts each row into
001600*                Csl-Summary-Line ahead of the print move.  Rq
001700*                E-117.
001800*
001900 01  CSL-SUMMARY-LINE.
002000     03  CSL-CATEGORY         pic x(30).
002100     03  CSL-TOTAL            pic s9(9)v99 comp-3.
002200*
002300 01  EX-RPT-HEAD-1.
002400     03  filler   pic x(30) value "CATEGORY SUMMARY REPORT".
002500     03  filler   pic x(7)  value " YEAR: ".
002600     03  RH1-YEAR pic 9(4).
002700     03  filler   pic x(9)  value "  MONTH: ".
002800     03  RH1-MONTH pic x(2) value spaces.
002900     03  filler   pic x(80) value spaces.
003000*
003100 01  EX-RPT-DASH-LINE.
003200     03  filler   pic x(60) value all "-".
003300     03  filler   pic x(72) value spaces.
003400*
003500 01  EX-RPT-COL-HEAD.
003600     03  filler   pic x(33) value "CATEGORY".
003700     03  filler   pic x(12) value "TOTAL AMOUNT".
003800     03  filler   pic x(87) value spaces.
003900*
004000 01  EX-RPT-DETAIL-LINE.
004100     03  ERD-CATEGORY         pic x(30).
004200     03  filler   pic x(6)  value spaces.
004300     03  ERD-AMOUNT           pic -(9)9.99.
004400     03  filler   pic x(83) value spaces.
004500*
004600 01  EX-RPT-TOTAL-LINE.
004700     03  filler   pic x(13) value "GRAND TOTAL".
004800     03  filler   pic x(23) value spaces.
004900     03  ERT-AMOUNT           pic -(9)9.99.
005000     03  filler   pic x(83) value spaces.
005100*
005200 01  EX-TRD-HEAD-1.
005300     03  filler   pic x(28) value "MONTHLY TREND REPORT".
005400     03  filler   pic x(6)  value " YEAR:".
005500     03  TRD1-YEAR            pic 9(4).
005600     03  filler   pic x(94) value spaces.
005700*
005800 01  EX-TRD-COL-HEAD.
005900     03  filler   pic x(17) value "MONTH".
006000     03  filler   pic x(12) value "TOTAL AMOUNT".
006100     03  filler   pic x(103) value spaces.
006200*
006300 01  EX-TRD-DETAIL-LINE.
006400     03  ETD-MONTH-NUM        pic 9(2).
006500     03  filler   pic x(3)  value " - ".
006600     03  ETD-MONTH-NAME       pic x(3).
006700     03  filler   pic x(16) value spaces.
006800     03  ETD-AMOUNT           pic -(9)9.99.
006900     03  filler   pic x(95) value spaces.
007000*
007100 01  EX-TRD-TOTAL-LINE.
007200     03  filler   pic x(11) value "YEAR TOTAL".
007300     03  filler   pic x(14) value spaces.
007400     03  ETT-AMOUNT           pic -(9)9.99.
007500     03  filler   pic x(94) value spaces.
007600*
