000100*   Select Clause For The Ex Gen-Parm File.
000200*   One record file - read once at start of run.
000300*
000400* 09/01/26 vbc - Created.
000500*
000600     select  EX-GEN-PARM-FILE assign to "EXGENPRM"
000700             organization is line sequential
000800             file status is EX-GEN-PRM-STATUS.
000900*
