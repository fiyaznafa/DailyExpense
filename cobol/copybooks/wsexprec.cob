000100*******************************************
000200*                                          *
000300*  Record Definition For The Expense      *
000400*           Ledger File                   *
000500*     No key - full file scan access      *
000600*******************************************
000700*  File size 200 bytes.
000800*
000900* THESE FIELDS MAY NEED CHANGING - see remarks in exadd01.
001000*
001100* This is the one and only record shape used on the ledger -
001200* an "ad-hoc" expense, a recurring "template" row and every
001300* instance a template has generated all use this same 01.
001400* Ex-Exp-Is-Recurring tells you which kind of row you are
001500* looking at; see exgen01 for how templates are expanded.
001600*
001700* 04/01/26 vbc - Created.
001800* 09/01/26 vbc - Added Ex-Source & Ex-Status for audit trail.
001900* 11/01/26 vbc - Rounded record up to 200 - was landing on an
002000*                odd boundary and upsetting the VSAM sizing
002100*                calc sheet Roy uses for the batch estimates.
002200* 15/01/26 vbc - Recurrence group split into own 05 level per
002300*                Roy's request - easier to COBOL-eye on a dump.
002400* 22/01/26 vbc - Added Ex-Exp-Last-Maint-Date, requested by
002500*                Audit for the year-end expense review.
002600* 24/01/26 vbc - Dropped Ex-Exp-Audit-Group (Source/Status/
002700*                Added-Date/Last-Maint-Date) - nothing anywhere
002800*                ever set a row to Deleted or read the four
002900*                fields back, left as spare filler rather than
003000*                resizing the record.  Rq E-115.
003100* 24/01/26 vbc - Ex-Exp-Amount now Comp-3, matching every other
003200*                money field in the shop.  Rq E-116.
003300* 28/01/26 vbc - Ex-Expense-Trace-View re-cut as named aliases for
003400*                the category/sub-category/amount fields, wired
003500*                into Eximp01's UPSI-0 test-mode skip trace - the
003600*                old edited-amount overlay sat over the category
003700*                bytes and never actually worked.  Rq E-117.
003800*
003900 01  EX-EXPENSE-RECORD.
004000*
004100*    Ex-Exp-Id is assigned by exadd01 when a row is first
004200*    written - it is one higher than the highest Id already
004300*    on the ledger.  Never re-used.
004400*
004500     03  EX-EXP-ID           pic 9(9).
004600*
004700*    Date the expense was actually incurred, ccyymmdd.  For
004800*    a template row this is the date the template itself
004900*    started, and doubles as the first Last-Date used by
005000*    exgen01 when nothing has been generated from it yet.
005100*
005200     03  EX-EXP-DATE         pic 9(8).
005300     03  EX-EXP-CATEGORY     pic x(30).
005400*
005500*    May be spaces - not every category is split further.
005600*
005700     03  EX-EXP-SUB-CATEGORY pic x(30).
005800     03  EX-EXP-DESCRIPTION  pic x(60).
005900*
006000*    Zoned, 2 decimal places.  Amounts arrive already rounded
006100*    to the cent - this program never rounds an input amount,
006200*    only a computed/summed one (see exrpt01).
006300*
006400     03  EX-EXP-AMOUNT       pic s9(9)v99 comp-3.
006500*
006600*    Recurrence fields.  Blank/zero on every row except a
006700*    template (Ex-Exp-Is-Recurring = "Y").
006800*
006900     03  EX-EXP-RECUR-GROUP.
007000         05  EX-EXP-IS-RECURRING     pic x.
007100             88  EX-RECURRING-YES        value "Y".
007200             88  EX-RECURRING-NO         value "N".
007300         05  EX-EXP-RECURRENCE-TYPE  pic x(8).
007400             88  EX-RECUR-MONTHLY        value "MONTHLY ".
007500             88  EX-RECUR-YEARLY         value "YEARLY  ".
007600             88  EX-RECUR-CUSTOM         value "CUSTOM  ".
007700*
007800*        Months/years per occurrence.  Zero means "not set"
007900*        and exgen01 treats that the same as a value of 1.
008000*
008100         05  EX-EXP-RECUR-INTERVAL   pic 9(4).
008200*
008300*        Ccyymmdd, 00000000 = no end date.  Once the run
008400*        date passes this the template stops generating.
008500*
008600         05  EX-EXP-RECUR-END-DATE   pic 9(8).
008700*
008800*    Zero on a template or a manually keyed row.  On a row
008900*    generated by exgen01 this carries the template's own
009000*    Ex-Exp-Id back, so the last-generated search in exgen01
009100*    can find every instance a given template already owns.
009200*
009300     03  EX-EXP-PARENT-ID     pic 9(9).
009400     03  filler               pic x(23).
009500     03  filler                pic x(4).
009600*
009700*******************************************************
009800*  Alternate view of Ex-Exp-Date broken into its parts *
009900*  used by the date-arithmetic routines - REDEFINES,   *
010000*  so it does not add a single byte to the 200.        *
010100*******************************************************
010200*
010300 01  EX-EXPENSE-DATE-VIEW redefines EX-EXPENSE-RECORD.
010400     03  filler               pic x(9).
010500     03  EX-EXPD-CCYY         pic 9(4).
010600     03  EX-EXPD-MM           pic 9(2).
010700     03  EX-EXPD-DD           pic 9(2).
010800     03  filler               pic x(183).
010900*
011000*******************************************************
011100*  Alternate view giving short trace names to the      *
011200*  category/sub-category/amount fields - used only by  *
011300*  Eximp01's UPSI-0 test-mode skip/reject trace line,   *
011400*  never written back to the ledger.                    *
011500*******************************************************
011600*
011700 01  EX-EXPENSE-TRACE-VIEW redefines EX-EXPENSE-RECORD.
011800     03  filler               pic x(17).
011900     03  EX-EXPT-CATEGORY     pic x(30).
012000     03  EX-EXPT-SUBCAT       pic x(30).
012100     03  filler               pic x(60).
012200     03  EX-EXPT-AMOUNT       pic s9(9)v99 comp-3.
012300     03  filler               pic x(57).
012400*
012500*******************************************************
012600*  Alternate view giving direct names to the five      *
012700*  fields that make up the duplicate-check key (see    *
012800*  aa010-Scan-For-Duplicate in exadd01) - saves every   *
012900*  caller re-deriving the offsets by hand.              *
013000*******************************************************
013100*
013200 01  EX-EXPENSE-DUPKEY-VIEW redefines EX-EXPENSE-RECORD.
013300     03  filler               pic x(9).
013400     03  EX-DUPKEY-DATE       pic 9(8).
013500     03  EX-DUPKEY-CATEGORY   pic x(30).
013600     03  EX-DUPKEY-SUBCAT     pic x(30).
013700     03  EX-DUPKEY-DESC       pic x(60).
013800     03  EX-DUPKEY-AMOUNT     pic s9(9)v99 comp-3.
013900     03  filler               pic x(57).
014000*
