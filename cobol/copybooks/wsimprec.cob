000100*******************************************
000200*                                          *
000300*  Record Definition For The Expense      *
000400*        Import Transaction File          *
000500*******************************************
000600*  File size 180 bytes.
000700*
000800* Same shape as the ledger record less the surrogate key and
000900* parent-id fields - those are assigned by exadd01 on insert,
001000* never supplied by the incoming batch.
001100*
001200* 06/01/26 vbc - Created.
001300* 24/01/26 vbc - Ex-Imp-Amount now Comp-3, matching the ledger's
001400*                own Ex-Exp-Amount - saved bytes taken up as
001500*                spare filler, record still 180.  Rq E-116.
001600*
001700 01  EX-IMPORT-RECORD.
001800     03  EX-IMP-DATE          pic 9(8).
001900     03  EX-IMP-CATEGORY      pic x(30).
002000     03  EX-IMP-SUB-CATEGORY  pic x(30).
002100     03  EX-IMP-DESCRIPTION   pic x(60).
002200     03  EX-IMP-AMOUNT        pic s9(9)v99 comp-3.
002300     03  EX-IMP-IS-RECURRING  pic x.
002400     03  EX-IMP-RECUR-TYPE    pic x(8).
002500     03  EX-IMP-RECUR-INTVL   pic 9(4).
002600     03  EX-IMP-RECUR-ENDDT   pic 9(8).
002700     03  filler               pic x(25).
002800*
