000100*   Select Clause For The Expense Ledger Master.
000200*   Old copy is read-only input; the run's New copy is the
000300*   updated ledger written by the batch that opened it.
000400*
000500* 04/01/26 vbc - Created.
000600*
000700     select  EX-OLD-MASTER-FILE assign to "EXPMSTO"
000800             organization is line sequential
000900             file status is EX-OLD-MST-STATUS.
001000     select  EX-NEW-MASTER-FILE assign to "EXPMSTN"
001100             organization is line sequential
001200             file status is EX-NEW-MST-STATUS.
001300*
