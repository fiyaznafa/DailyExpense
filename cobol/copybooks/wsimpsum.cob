000100*******************************************
000200*                                          *
000300*   Working Storage For The Import        *
000400*         Summary Counts                  *
000500*******************************************
000600* 07/01/26 vbc - Created.
000700*
000800 01  EX-IMPORT-SUMMARY.
000900     03  EX-IMP-IMPORTED     pic 9(5).
001000     03  EX-IMP-SKIPPED      pic 9(5).
001100     03  EX-IMP-FAILED       pic 9(5).
001200     03  EX-IMP-RUN-DATE     pic 9(8).
001300*
