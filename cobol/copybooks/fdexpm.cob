000100*   File Description For The Expense Ledger Master.
000200*
000300* 04/01/26 vbc - Created.
000400*
000500 fd  EX-OLD-MASTER-FILE
000600     label records are standard.
000700 01  EX-OLD-MASTER-RECORD     pic x(200).
000800*
000900 fd  EX-NEW-MASTER-FILE
001000     label records are standard.
001100 01  EX-NEW-MASTER-RECORD     pic x(200).
001200*
