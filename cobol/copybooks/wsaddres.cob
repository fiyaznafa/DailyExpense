000100*   ---------------------------------------------
000200*   Call Linkage For The Add/Duplicate-Check
000300*     Result Passed Back By exadd01.
000400*   ---------------------------------------------
000500*
000600* 07/01/26 vbc - Created.
000700* 24/01/26 vbc - Dropped Ex-Add-Source-Code & Ex-Add-Run-Date -
000800*                exadd01 no longer stamps a source or an added
000900*                date on the row it inserts.  Rq E-115.
001000*
001100 01  EX-ADD-CONTROL.
001200*
001300*        Set by the caller before every CALL.  Ex-Add-Parent-Id
001400*        is zero for a manual/imported row; Exgen01 sets it to
001500*        the template's own Exp-Id so a generated instance can
001600*        be traced back to it.
001700*
001800     03  EX-ADD-PARENT-ID     pic 9(9).
001900*
002000*        Set by exadd01 for the caller to test on return.
002100*
002200     03  EX-ADD-RESULT-CODE   pic x.
002300         88  EX-ADD-INSERTED      value "I".
002400         88  EX-ADD-DUPLICATE     value "D".
002500         88  EX-ADD-FAILED        value "F".
002600     03  EX-ADD-NEW-ID        pic 9(9).
002700     03  FILLER               pic x(01).
002800*
