000100*******************************************
000200*                                          *
000300*  Record Definition For The Category     *
000400*           Master File                   *
000500*     Uses Ct-Cat-Name as key (by scan)   *
000600*******************************************
000700*  File size 650 bytes.
000800*
000900* One row per category.  Sub-categories are NOT a separate
001000* file - they live in the Ct-Cat-Subcats table below, up to
001100* 20 per category, in the order they were first added.
001200*
001300* 05/01/26 vbc - Created.
001400* 12/01/26 vbc - Added Ct-Cat-Added-Date & Ct-Cat-Status,
001500*                same audit pattern as the expense ledger.
001600* 24/01/26 vbc - Dropped Ct-Cat-Audit-Group - nothing ever set
001700*                a category Deleted or read the Added-Date
001800*                back, left as spare filler.  Rq E-115.
001900* 28/01/26 vbc - Excat01's subcat scan (Cc021/Cc0221) now reads
002000*                Ct-Scan-Subcat-Table instead of Ct-Cat-Subcats
002100*                direct, so this view earns its keep.  Rq E-117.
002200*
002300 01  CT-CATEGORY-RECORD.
002400*
002500*    Assigned by excat01 when the category is first added -
002600*    one higher than the highest Id already on file.
002700*
002800     03  CT-CAT-ID           pic 9(9).
002900*
003000*    Unique - excat01 will not add a second category with
003100*    the same name (exact match, case sensitive, as stored).
003200*
003300     03  CT-CAT-NAME         pic x(30).
003400*
003500*    Up to 20 sub-category names.  Unused slots stay spaces.
003600*    A name is appended to the first spaces slot found; there
003700*    is no re-sequencing if one is ever removed by hand.
003800*
003900     03  CT-CAT-SUBCATS      pic x(30) occurs 20 times.
004000     03  filler               pic x(9).
004100     03  filler               pic x(2).
004200*
004300*******************************************************
004400*  Alternate view exposing the sub-category table as a *
004500*  simple count-plus-table pair, used by excat01 when   *
004600*  hunting for the first free slot or an existing name. *
004700*******************************************************
004800*
004900 01  CT-CATEGORY-SCAN-VIEW redefines CT-CATEGORY-RECORD.
005000     03  filler               pic x(39).
005100     03  CT-SCAN-SUBCAT-TABLE pic x(30) occurs 20 times.
005200     03  filler               pic x(11).
005300*
