000100*******************************************
000200*                                          *
000300*   Call Linkage For The Date-Add         *
000400*         Utility - exdtadd               *
000500*******************************************
000600* Same idea as wscall.cob in the interactive suite - one
000700* fixed layout passed on every CALL so caller & callee never
000800* drift out of step with each other.
000900*
001000* 09/01/26 vbc - Created.
001100*
001200 01  EX-DATE-CALL-AREA.
001300     03  EX-DCA-BASE-DATE     pic 9(8).
001400     03  EX-DCA-UNIT          pic x.
001500         88  EX-DCA-UNIT-MONTHS   value "M".
001600         88  EX-DCA-UNIT-YEARS    value "Y".
001700     03  EX-DCA-INTERVAL      pic 9(4).
001800     03  EX-DCA-RESULT-DATE   pic 9(8).
001850     03  FILLER               pic x(4).
001900*
