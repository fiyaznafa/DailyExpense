000100*   File Description For The Summary Report Print File.
000200*
000300* 08/01/26 vbc - Created.
000400*
000500 fd  EX-SUMMARY-REPORT
000600     label records are standard.
000700 01  EX-SUMMARY-PRINT-LINE    pic x(132).
000800*
