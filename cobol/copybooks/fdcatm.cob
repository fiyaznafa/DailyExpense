000100*   File Description For The Category Master.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500 fd  CT-OLD-MASTER-FILE
000600     label records are standard.
000700 01  CT-OLD-MASTER-RECORD     pic x(650).
000800*
000900 fd  CT-NEW-MASTER-FILE
001000     label records are standard.
001100 01  CT-NEW-MASTER-RECORD     pic x(650).
001200*
