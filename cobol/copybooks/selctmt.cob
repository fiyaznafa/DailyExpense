000100*   Select Clause For The Category Maintenance Trans File.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500     select  CT-MAINT-FILE assign to "CATMNT"
000600             organization is line sequential
000700             file status is CT-MNT-FILE-STATUS.
000800*
