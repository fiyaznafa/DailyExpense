000100*******************************************
000200*                                          *
000300*   Generic Date Working Storage For      *
000400*     Add-Months / Add-Years Arithmetic   *
000500*******************************************
000600* Used by exdtadd (and by anything else doing date maths on
000700* a ccyymmdd field) - the three redefines give three ways of
000800* looking at the same 8 bytes, same idea as maps04's old
000900* Ws-Uk / Ws-Usa / Ws-Intl group in the interactive suite.
001000*
001100* 09/01/26 vbc - Created.
001200*
001300 01  WS-DATE-WORK             pic 9(8).
001400 01  WS-DATE-WORK-R redefines WS-DATE-WORK.
001500     03  WS-DTW-CCYY          pic 9(4).
001600     03  WS-DTW-MM            pic 9(2).
001700     03  WS-DTW-DD            pic 9(2).
001750*    (No filler here - WS-DTW-CCYY/MM/DD already use all 8
001760*     bytes of the base WS-DATE-WORK item being redefined.)
001800*
001900 01  WS-DAYS-IN-MONTH         pic 9(2).
002000 01  WS-MONTH-TABLE.
002100     03  filler   pic 9(2) value 31.
002200     03  filler   pic 9(2) value 28.
002300     03  filler   pic 9(2) value 31.
002400     03  filler   pic 9(2) value 30.
002500     03  filler   pic 9(2) value 31.
002600     03  filler   pic 9(2) value 30.
002700     03  filler   pic 9(2) value 31.
002800     03  filler   pic 9(2) value 31.
002900     03  filler   pic 9(2) value 30.
003000     03  filler   pic 9(2) value 31.
003100     03  filler   pic 9(2) value 30.
003200     03  filler   pic 9(2) value 31.
003300 01  WS-MONTH-TABLE-R redefines WS-MONTH-TABLE.
003400     03  WS-MTBL-DAYS         pic 9(2) occurs 12 times.
003500*
