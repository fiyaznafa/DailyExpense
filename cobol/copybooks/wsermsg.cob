000100*******************************************
000200*                                          *
000300*   Error / Status Messages Used By       *
000400*     The Expense Ledger Suite            *
000500*******************************************
000600* Referenced by module & number in each program's own
000700* header comments - see "Error messages used" there.
000800*
000900* 06/01/26 vbc - Created.
001000* 20/01/26 vbc - Added EX010-EX012 for excat01 table-full
001100*                conditions, raised during UAT.
001200*
001300 01  EX-ERROR-MESSAGES.
001400*
001500*    System wide.
001600*
001700     03  SY001   pic x(46)
001800             value "SY001 Aborting run - see message above".
001900     03  SY002   pic x(46)
002000             value "SY002 File status not zero on close - ".
002100*
002200*    Module specific - Ex Series.
002300*
002400     03  EX001   pic x(46)
002500             value "EX001 Expense master file not found -".
002600     03  EX002   pic x(46)
002700             value "EX002 Expense import file not found -".
002800     03  EX003   pic x(46)
002900             value "EX003 Category master file not found -".
003000     03  EX004   pic x(46)
003100             value "EX004 Category maint file not found -".
003200     03  EX005   pic x(46)
003300             value "EX005 Read error on expense master - ".
003400     03  EX006   pic x(46)
003500             value "EX006 Read error on import file - ".
003600     03  EX007   pic x(46)
003700             value "EX007 Write error on new master - ".
003800     03  EX008   pic x(46)
003900             value "EX008 Run-date parameter file not found -".
004000     03  EX009   pic x(46)
004100             value "EX009 Malformed import record, rejected -".
004200     03  EX010   pic x(46)
004300             value "EX010 Expense table full, run aborted -".
004400     03  EX011   pic x(46)
004500             value "EX011 Category table full, run aborted -".
004600     03  EX012   pic x(46)
004700             value "EX012 Sub-category table full for category -".
004800*
