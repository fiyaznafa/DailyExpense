000100*   File Description For The Category Maintenance Trans File.
000200*
000300* 06/01/26 vbc - Created.
000400*
000500 fd  CT-MAINT-FILE
000600     label records are standard.
000700 01  CT-MAINT-FILE-RECORD     pic x(70).
000800*
